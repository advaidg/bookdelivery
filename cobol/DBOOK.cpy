      ******************************************************************00010001
      * BOOK DELIVERY ORDER SUBSYSTEM (BDO)                           * 00020001
      * RIDGELINE DATA SERVICES                                       * 00030001
      *                                                                *00040001
      * BOOK RECORD -- RESERVED                                       * 00050001
      *                                                                *00060001
      * THE BOOK CATALOG TEAM HAS NOT YET HANDED OVER A FIELD LIST    * 00070001
      * FOR THIS RECORD.  CARRIED HERE SO A COPYBOOK EXISTS FOR THE   * 00080001
      * UNIT AND THE NAME IS RESERVED; NOTHING IN THIS SUBSYSTEM      * 00090001
      * MOVES DATA INTO OR OUT OF BOOK-RECORD YET.                    * 00100001
      ******************************************************************00110001
       01  BOOK-RECORD.                                                 00120001
           05  FILLER                   PIC X(01).                      00130001
