      ******************************************************************00010001
      * BOOK DELIVERY ORDER SUBSYSTEM (BDO)                           * 00020001
      * RIDGELINE DATA SERVICES                                       * 00030001
      *                                                                *00040001
      * PAGE RESPONSE -- RESERVED                                     * 00050001
      *                                                                *00060001
      * GENERAL-PURPOSE "PAGE OF RECORDS" WRAPPER PLANNED FOR THE     * 00070001
      * ORDER-LOOKUP AND ORDER-LISTING PHASES OF THIS SUBSYSTEM,      * 00080001
      * NEITHER OF WHICH IS BUILT YET.  CONTENT-COUNT/CONTENT-AREA    * 00090001
      * ARE SIZED FOR THE LARGEST PAGE SHAPE KNOWN TODAY (AN ORDER-   * 00100001
      * OUTPUT-RECORD PAGE); NOT REFERENCED BY BDO001.                * 00110001
      ******************************************************************00120001
       01  PAGE-RESPONSE.                                               00130001
           05  PAGE-CONTENT-COUNT       PIC 9(04)      VALUE ZEROES.    00140001
           05  PAGE-CONTENT OCCURS 1 TO 50 TIMES                        00150001
                   DEPENDING ON PAGE-CONTENT-COUNT.                     00160001
               10  FILLER               PIC X(150).                     00170001
