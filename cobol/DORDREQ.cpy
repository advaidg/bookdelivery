      ******************************************************************00010001
      * BOOK DELIVERY ORDER SUBSYSTEM (BDO)                           * 00020001
      * RIDGELINE DATA SERVICES                                       * 00030001
      *                                                                *00040001
      * ORDER REQUEST RECORD -- SEQUENTIAL TRANSACTION FILE           * 00050001
      *                                                                *00060001
      * ONE RECORD PER REQUESTED ORDER -- THE REQUESTING CUSTOMER'S   * 00070001
      * EMAIL PLUS THE BOOK/QUANTITY PAIRS WANTED.  THERE IS NO       * 00080001
      * SESSION OR LOGON TOKEN ON THIS RECORD -- THE REQUESTER IS     * 00090001
      * WHOEVER THE UPSTREAM FEED SAYS THEY ARE, PASSED HERE AS A     * 00100001
      * PLAIN INPUT FIELD.  MAX 20 ITEM SLOTS PER REQUEST.            * 00110001
      ******************************************************************00120001
       01  ORDER-REQUEST-RECORD.                                        00130001
           05  ORDREQ-REQUEST-ID        PIC 9(09).                      00140001
           05  ORDREQ-REQUEST-ID-R      REDEFINES                       00150001
               ORDREQ-REQUEST-ID        PIC X(09).                      00160001
           05  ORDREQ-EMAIL             PIC X(50).                      00170001
           05  ORDREQ-ITEM-COUNT        PIC 9(04).                      00180001
           05  ORDREQ-ITEMS OCCURS 20 TIMES.                            00190001
               10  ORDREQ-BOOK-ID       PIC 9(09).                      00200001
               10  ORDREQ-QUANTITY      PIC 9(05).                      00210001
           05  FILLER                   PIC X(11).                      00220001
