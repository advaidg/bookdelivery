      ******************************************************************00010001
      * BOOK DELIVERY ORDER SUBSYSTEM (BDO)                           * 00020001
      * RIDGELINE DATA SERVICES                                       * 00030001
      *                                                                *00040001
      * ORDER OUTPUT RECORD -- ONE RECORD PER ORDER SUCCESSFULLY      * 00050001
      * CREATED BY BDO001.  FLATTENED SO THE ORDER AND ALL OF ITS     * 00060001
      * ITEMS RIDE IN A SINGLE SEQUENTIAL RECORD (NO SEPARATE ITEM    * 00070001
      * FILE) -- MAX 20 ITEM SLOTS PER ORDER, UNUSED SLOTS ARE LOW-   * 00080001
      * VALUES.  ORDER-ITEM-COUNT TELLS HOW MANY SLOTS ARE IN USE.    * 00090001
      ******************************************************************00100001
       01  ORDER-OUTPUT-RECORD.                                         00110001
           05  ORDER-ID                PIC 9(09).                       00120001
           05  ORDER-ID-R              REDEFINES                        00130001
               ORDER-ID                PIC X(09).                       00140001
           05  ORDER-CUSTOMER-EMAIL     PIC X(50).                      00150001
           05  ORDER-CREATED-DATE-TIME.                                 00160001
               10  ORDER-CREATED-DATE  PIC 9(08).                       00170001
               10  ORDER-CREATED-TIME  PIC 9(06).                       00180001
           05  ORDER-ITEM-COUNT         PIC 9(05)      COMP-3.          00190001
           05  ORDER-ITEMS OCCURS 20 TIMES.                             00200001
               10  ORD-ITM-ID           PIC 9(09).                      00210001
               10  ORD-ITM-BOOK-ID      PIC 9(09).                      00220001
               10  ORD-ITM-QUANTITY     PIC 9(05)      COMP-3.          00230001
               10  ORD-ITM-UNIT-PRICE   PIC S9(07)V99  COMP-3.          00240001
               10  ORD-ITM-LINE-TOTAL   PIC S9(09)V99  COMP-3.          00250001
           05  FILLER                   PIC X(12).                      00260001
