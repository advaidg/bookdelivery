      ******************************************************************00010001
      * BOOK DELIVERY ORDER SUBSYSTEM (BDO)                           * 00020001
      * RIDGELINE DATA SERVICES                                       * 00030001
      *                                                                *00040001
      * TOKEN REFRESH RESPONSE -- RESERVED                            * 00050001
      *                                                                *00060001
      * PLANNED FOR A FUTURE LOGON-TOKEN-REFRESH PHASE OF THIS        * 00070001
      * SUBSYSTEM.  TOKEN-TYPE IS THE ONE FIELD IN THIS RECORD WITH   * 00080001
      * A REAL DEFAULT VALUE TODAY; EVERYTHING ELSE ABOUT TOKEN       * 00090001
      * HANDLING (ISSUE, EXPIRY, REFRESH) IS OUT OF SCOPE FOR THIS    * 00100001
      * BATCH SUBSYSTEM.                                              * 00110001
      ******************************************************************00120001
       01  TOKEN-REFRESH-RESPONSE.                                      00130001
           05  TOKRSP-TOKEN-TYPE        PIC X(06)   VALUE 'BEARER'.     00140001
           05  FILLER                   PIC X(04).                      00150001
