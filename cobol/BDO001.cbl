       IDENTIFICATION DIVISION.                                         00010001
       PROGRAM-ID.   BDO001.                                            00020001
       AUTHOR.       R SALAZAR.                                         00030001
       INSTALLATION. RIDGELINE DATA SERVICES.                           00040001
       DATE-WRITTEN. 03/14/89.                                          00050001
       DATE-COMPILED.                                                   00060001
       SECURITY.     RIDGELINE DATA SERVICES - INTERNAL USE ONLY.       00070001
      *                                                                 00080001
      ***************************************************************** 00090001
      *                 BOOK DELIVERY ORDER SUBSYSTEM (BDO)          *  00100001
      *                    RIDGELINE DATA SERVICES                   *  00110001
      *                                                               * 00120001
      * PROGRAM :   BDO001                                           *  00130001
      *                                                               * 00140001
      * FUNCTION:   PROGRAM BDO001 IS A BATCH PROGRAM THAT WILL READ  * 00150001
      *             THE ORDER REQUEST FILE, LOOK UP EACH REQUESTER    * 00160001
      *             AGAINST THE USER MASTER FILE, BUILD ONE ORDER     * 00170001
      *             RECORD PER REQUEST (ONE ITEM PER REQUESTED BOOK/  * 00180001
      *             QUANTITY LINE, IN THE ORDER SUPPLIED), AND WRITE  * 00190001
      *             THE RESULT TO THE ORDER OUTPUT FILE.  A REQUEST   * 00200001
      *             WHOSE REQUESTER IS NOT ON THE USER MASTER FILE    * 00210001
      *             IS REJECTED TO THE ERROR LOG FILE AND NO ORDER IS * 00220001
      *             WRITTEN FOR IT.                                   * 00230001
      *                                                               * 00240001
      * FILES   :   ORDER REQUEST FILE    -  SEQUENTIAL    (READ)     * 00250001
      *             USER MASTER FILE      -  SEQUENTIAL    (READ)     * 00260001
      *             ORDER OUTPUT FILE     -  SEQUENTIAL    (OUTPUT)   * 00270001
      *             ERROR LOG FILE        -  SEQUENTIAL    (OUTPUT)   * 00280001
      *                                                               * 00290001
      * TRANSACTIONS GENERATED: N/A                                  *  00300001
      *                                                               * 00310001
      * PFKEYS  :   N/A                                               * 00320001
      *                                                               * 00330001
      ***************************************************************** 00340001
      *             PROGRAM CHANGE LOG                                * 00350001
      *             -------------------                               * 00360001
      *                                                               * 00370001
      *  DATE       UPDATED BY            CHANGE DESCRIPTION          * 00380001
      *  --------   --------------------  --------------------------  * 00390001
      *  03/14/89   R SALAZAR             INITIAL VERSION -- REPLACES * 00400001
      *                                   THE OLD ON-LINE ORDER-SAVE  * 00410001
      *                                   SERVICE WITH A BATCH RUN    * 00420001
      *                                   THAT DRIVES ITSELF FROM     * 00430001
      *                                   THE ORDER REQUEST FILE.     * 00440001
      *  04/02/89   R SALAZAR             USER MASTER FILE IS NOW     * 00450001
      *                                   LOADED ONCE AT STARTUP      * 00460001
      *                                   INTO WS-USER-TABLE SO       * 00470001
      *                                   BDO002 CAN SEARCH ALL IT    * 00480001
      *                                   INSTEAD OF A PER-REQUEST    * 00490001
      *                                   DATABASE CALL.               *00500001
      *  07/22/90   R SALAZAR             ADDED ERROR LOG FILE --     * 00510001
      *                                   A REQUEST WHOSE REQUESTER   * 00520001
      *                                   IS NOT FOUND NOW WRITES A   * 00530001
      *                                   REJECT RECORD INSTEAD OF    * 00540001
      *                                   JUST SKIPPING SILENTLY.     * 00550001
      *  11/02/91   R SALAZAR             ORDER TIMESTAMP IS NOW      * 00560001
      *                                   TAKEN EXACTLY ONCE PER      * 00570001
      *                                   ORDER BY A CALL TO BDO003   * 00580001
      *                                   AND REUSED FOR THE WHOLE    * 00590001
      *                                   RECORD -- THE OLD ON-LINE   * 00600001
      *                                   CODE TOOK "NOW" TWICE AND   * 00610001
      *                                   THE TWO VALUES COULD COME   * 00620001
      *                                   OUT DIFFERENT; THAT IS NOT  * 00630001
      *                                   CARRIED FORWARD HERE.       * 00640001
      *  08/19/98   T OKAFOR              Y2K: ORDER-CREATED-DATE     * 00650001
      *                                   AND ORDREQ/ERRLOG DATE      * 00660001
      *                                   FIELDS ARE ALL FULL 4-DIGIT * 00670001
      *                                   CCYYMMDD ALREADY; CONFIRMED * 00680001
      *                                   NO 2-DIGIT YEAR FIELD       * 00690001
      *                                   EXISTS ANYWHERE IN THIS     * 00700001
      *                                   PROGRAM.                    * 00710001
      *  06/03/04   T OKAFOR              REQ 40412 - WS-ITEM-IDX     * 00720001
      *                                   NOW BOUNDED TO ORDREQ-ITEM- * 00730001
      *                                   COUNT INSTEAD OF LOOPING    * 00740001
      *                                   THE FULL 20 SLOTS -- AN     * 00750001
      *                                   UNUSED SLOT USED TO WRITE A * 00760001
      *                                   ZERO BOOK-ID ITEM ONTO THE  * 00770001
      *                                   ORDER.                      * 00780001
      *  09/21/09   J FONTAINE             REQ 40977 - NO MERGING OR   *00790001
      *                                   QUANTITY-SUMMING IS DONE    * 00800001
      *                                   AGAINST REPEATED BOOK-IDS   * 00810001
      *                                   ON THE SAME REQUEST -- THIS * 00820001
      *                                   IS INTENTIONAL, NOT AN      * 00830001
      *                                   OVERSIGHT, SO DO NOT ADD IT * 00840001
      *                                   BACK WITHOUT CHECKING WITH  * 00850001
      *                                   THE ORDER-MANAGEMENT TEAM.   *00860001
      *                                                               * 00870001
      ***************************************************************** 00880001
           EJECT                                                        00890001
       ENVIRONMENT DIVISION.                                            00900001
      *                                                                 00910001
       CONFIGURATION SECTION.                                           00920001
      *                                                                 00930001
       SPECIAL-NAMES.                                                   00940001
           C01 IS TOP-OF-FORM.                                          00950001
      *                                                                 00960001
       INPUT-OUTPUT SECTION.                                            00970001
      *                                                                 00980001
       FILE-CONTROL.                                                    00990001
      *                                                                 01000001
           SELECT ORDER-REQUEST         ASSIGN TO ORDREQIN              01010001
                                       ORGANIZATION IS LINE SEQUENTIAL  01020001
                                       FILE STATUS IS WS-ORDREQ-STATUS. 01030001
      *                                                                 01040001
           SELECT USER-MASTER           ASSIGN TO USRMSTIN              01050001
                                       ORGANIZATION IS LINE SEQUENTIAL  01060001
                                       FILE STATUS IS WS-USRMST-STATUS. 01070001
      *                                                                 01080001
           SELECT ORDER-OUTPUT          ASSIGN TO ORDOUT                01090001
                                       ORGANIZATION IS LINE SEQUENTIAL  01100001
                                       FILE STATUS IS WS-ORDOUT-STATUS. 01110001
      *                                                                 01120001
           SELECT ERROR-LOG             ASSIGN TO ERRLOGOT              01130001
                                       ORGANIZATION IS LINE SEQUENTIAL  01140001
                                       FILE STATUS IS WS-ERRLOG-STATUS. 01150001
           EJECT                                                        01160001
       DATA DIVISION.                                                   01170001
      *                                                                 01180001
       FILE SECTION.                                                    01190001
      *                                                                 01200001
       FD  ORDER-REQUEST                                                01210001
           LABEL RECORDS ARE STANDARD                                   01220001
           RECORDING MODE IS F.                                         01230001
           COPY DORDREQ.                                                01240001
      *                                                                 01250001
           EJECT                                                        01260001
       FD  USER-MASTER                                                  01270001
           LABEL RECORDS ARE STANDARD                                   01280001
           RECORDING MODE IS F.                                         01290001
           COPY DUSRMST.                                                01300001
      *                                                                 01310001
           EJECT                                                        01320001
       FD  ORDER-OUTPUT                                                 01330001
           LABEL RECORDS ARE STANDARD                                   01340001
           RECORDING MODE IS F.                                         01350001
           COPY DORDER.                                                 01360001
      *                                                                 01370001
           EJECT                                                        01380001
       FD  ERROR-LOG                                                    01390001
           LABEL RECORDS ARE STANDARD                                   01400001
           RECORDING MODE IS F.                                         01410001
           COPY DERRLOG.                                                01420001
           EJECT                                                        01430001
       WORKING-STORAGE SECTION.                                         01440001
       77  FILLER                       PIC X(12)  VALUE 'BDO001  WS:'. 01450001
      *                                                                 01460001
      ***************************************************************** 01470001
      *    SWITCHES                                                   * 01480001
      ***************************************************************** 01490001
      *                                                                 01500001
       01  WS-SWITCHES.                                                 01510001
           05  WS-END-OF-PROCESS-SW     PIC X      VALUE SPACES.        01520001
               88  END-OF-PROCESS                   VALUE 'Y'.          01530001
           05  WS-USER-FOUND-SW         PIC X      VALUE SPACES.        01540001
               88  USER-WAS-FOUND                   VALUE 'Y'.          01550001
               88  USER-WAS-NOT-FOUND               VALUE 'N'.          01560001
           05  FILLER                   PIC X(02)  VALUE SPACES.        01570001
      *                                                                 01580001
      ***************************************************************** 01590001
      *    FILE STATUS FIELDS                                         * 01600001
      ***************************************************************** 01610001
      *                                                                 01620001
       01  WS-MISCELLANEOUS-FIELDS.                                     01630001
           05  WS-ORDREQ-STATUS         PIC XX     VALUE SPACES.        01640001
               88  ORDREQ-OK                        VALUE '00'.         01650001
               88  ORDREQ-END                       VALUE '10'.         01660001
           05  WS-USRMST-STATUS         PIC XX     VALUE SPACES.        01670001
               88  USRMST-OK                        VALUE '00'.         01680001
               88  USRMST-END                       VALUE '10'.         01690001
           05  WS-ORDOUT-STATUS         PIC XX     VALUE SPACES.        01700001
               88  ORDOUT-OK                        VALUE '00'.         01710001
           05  WS-ERRLOG-STATUS         PIC XX     VALUE SPACES.        01720001
               88  ERRLOG-OK                        VALUE '00'.         01730001
           05  WS-NEXT-ORDER-ID         PIC 9(09)  COMP-3 VALUE ZEROES. 01740001
           05  WS-NEXT-ITEM-ID          PIC 9(09)  COMP-3 VALUE ZEROES. 01750001
           05  WS-ITEM-IDX              PIC 9(04)  COMP   VALUE ZEROES. 01760001
           05  WS-TABLE-BUILD-IDX        PIC 9(05) COMP-3 VALUE ZEROES. 01770001
           05  FILLER                   PIC X(04)  VALUE SPACES.        01780001
      *                                                                 01790001
      ***************************************************************** 01800001
      *    USER MASTER TABLE -- LOADED ONCE AT STARTUP, SORTED         *01810001
      *    ASCENDING BY EMAIL ON THE INCOMING FILE SO BDO002 CAN       *01820001
      *    SEARCH ALL AGAINST IT.                                      *01830001
      ***************************************************************** 01840001
      *                                                                 01850001
       01  WS-USER-TABLE-COUNT          PIC 9(05)  COMP-3 VALUE ZEROES. 01860001
      *                                                                 01870001
       01  WS-USER-TABLE.                                               01880001
           05  WS-USER-ENTRY OCCURS 1 TO 5000 TIMES                     01890001
                   DEPENDING ON WS-USER-TABLE-COUNT                     01900001
                   ASCENDING KEY IS WS-ENTRY-EMAIL                      01910001
                   INDEXED BY WS-USER-IDX.                              01920001
               10  WS-USER-ENTRY-REC.                                   01930001
                   COPY DUSRMST REPLACING ==USER-MASTER== BY            01940001
                                          ==WS-ENTRY==.                 01950001
      *                                                                 01960001
      ***************************************************************** 01970001
      *    BDO002 (USER LOOKUP) PARAMETER AREA                        * 01980001
      ***************************************************************** 01990001
      *                                                                 02000001
       01  WS-BDO002-SEARCH-EMAIL       PIC X(50)  VALUE SPACES.        02010001
       01  WS-BDO002-FOUND-SW           PIC X(01)  VALUE 'N'.           02020001
       01  WS-BDO002-FOUND-USER.                                        02030001
           COPY DUSRMST REPLACING ==USER-MASTER== BY                    02040001
                                  ==WS-FOUND==.                         02050001
      *                                                                 02060001
      ***************************************************************** 02070001
      *    BDO003 (TIMESTAMP) PARAMETER AREA                          * 02080001
      ***************************************************************** 02090001
      *                                                                 02100001
           COPY DBDOTS.                                                 02110001
      *                                                                 02120001
      ***************************************************************** 02130001
      *    ONE ORDER ITEM, BUILT HERE BEFORE BEING MOVED INTO THE     * 02140001
      *    ORDER-ITEMS TABLE OF ORDER-OUTPUT-REC                      * 02150001
      ***************************************************************** 02160001
      *                                                                 02170001
       01  WS-CURRENT-ITEM.                                             02180001
           COPY DORDITM.                                                02190001
      *                                                                 02200001
      ***************************************************************** 02210001
      *    PROGRAM ERROR-MESSAGE WORK AREAS                           * 02220001
      ***************************************************************** 02230001
      *                                                                 02240001
       01  WS-USER-NOT-FOUND-MSG.                                       02250001
           05  FILLER                   PIC X(24)                       02260001
               VALUE 'REQUESTER NOT ON FILE: '.                         02270001
           05  WS-UNFM-EMAIL            PIC X(50).                      02280001
           05  FILLER                   PIC X(126) VALUE SPACES.        02290001
      *                                                                 02300001
       01  WS-USER-NOT-FOUND-MSG-R REDEFINES WS-USER-NOT-FOUND-MSG      02310001
                                        PIC X(200).                     02320001
      *                                                                 02330001
           EJECT                                                        02340001
      *                                                                 02350001
      ***************************************************************** 02360001
      *    P R O C E D U R E    D I V I S I O N                       * 02370001
      ***************************************************************** 02380001
      *                                                                 02390001
       PROCEDURE DIVISION.                                              02400001
      *                                                                 02410001
      ***************************************************************** 02420001
      *                                                               * 02430001
      *    PARAGRAPH:  P00000-MAINLINE                                * 02440001
      *                                                               * 02450001
      *    FUNCTION :  PROGRAM ENTRY, OPEN FILES, LOAD THE USER       * 02460001
      *                MASTER TABLE, PROCESS EACH REQUEST, CLOSE.     * 02470001
      *                                                               * 02480001
      *    CALLED BY:  NONE                                           * 02490001
      *                                                               * 02500001
      ***************************************************************** 02510001
      *                                                                 02520001
       P00000-MAINLINE.                                                 02530001
      *                                                                 02540001
           OPEN INPUT  ORDER-REQUEST                                    02550001
                       USER-MASTER                                      02560001
                OUTPUT ORDER-OUTPUT                                     02570001
                       ERROR-LOG.                                       02580001
      *                                                                 02590001
           MOVE ZEROES                TO WS-USER-TABLE-COUNT.           02600001
           PERFORM P05000-LOAD-USER-TABLE THRU P05000-EXIT              02610001
               UNTIL USRMST-END.                                        02620001
      *                                                                 02630001
           PERFORM P10000-READ-REQUEST THRU P10000-EXIT                 02640001
               UNTIL END-OF-PROCESS.                                    02650001
      *                                                                 02660001
           CLOSE ORDER-REQUEST                                          02670001
                 USER-MASTER                                            02680001
                 ORDER-OUTPUT                                           02690001
                 ERROR-LOG.                                             02700001
      *                                                                 02710001
           GOBACK.                                                      02720001
      *                                                                 02730001
       P00000-EXIT.                                                     02740001
           EXIT.                                                        02750001
           EJECT                                                        02760001
      ***************************************************************** 02770001
      *                                                               * 02780001
      *    PARAGRAPH:  P05000-LOAD-USER-TABLE                         * 02790001
      *                                                               * 02800001
      *    FUNCTION :  READ ONE USER MASTER RECORD AND ADD IT TO      * 02810001
      *                WS-USER-TABLE.  THE FILE MUST ARRIVE SORTED    * 02820001
      *                ASCENDING BY EMAIL -- THIS PARAGRAPH DOES NOT  * 02830001
      *                SORT IT.                                       * 02840001
      *                                                               * 02850001
      *    CALLED BY:  P00000-MAINLINE                                * 02860001
      *                                                               * 02870001
      ***************************************************************** 02880001
      *                                                                 02890001
       P05000-LOAD-USER-TABLE.                                          02900001
      *                                                                 02910001
           READ USER-MASTER.                                            02920001
      *                                                                 02930001
           IF USRMST-END                                                02940001
               GO TO P05000-EXIT.                                       02950001
      *                                                                 02960001
RSL101     ADD 1                       TO WS-USER-TABLE-COUNT.          02970001
RSL101     MOVE WS-USER-TABLE-COUNT    TO WS-TABLE-BUILD-IDX.           02980001
RSL101     MOVE USER-MASTER-RECORD                                      02990001
               TO WS-USER-ENTRY-REC (WS-TABLE-BUILD-IDX).               03000001
      *                                                                 03010001
       P05000-EXIT.                                                     03020001
           EXIT.                                                        03030001
           EJECT                                                        03040001
      ***************************************************************** 03050001
      *                                                               * 03060001
      *    PARAGRAPH:  P10000-READ-REQUEST                            * 03070001
      *                                                               * 03080001
      *    FUNCTION :  READ ONE ORDER REQUEST RECORD AND DRIVE IT     * 03090001
      *                THROUGH THE LOOKUP/BUILD/WRITE STEPS.         *  03100001
      *                                                               * 03110001
      *    CALLED BY:  P00000-MAINLINE                                * 03120001
      *                                                               * 03130001
      ***************************************************************** 03140001
      *                                                                 03150001
       P10000-READ-REQUEST.                                             03160001
      *                                                                 03170001
           READ ORDER-REQUEST.                                          03180001
      *                                                                 03190001
           IF ORDREQ-END                                                03200001
               SET END-OF-PROCESS       TO TRUE                         03210001
               GO TO P10000-EXIT.                                       03220001
      *                                                                 03230001
           PERFORM P15000-LOOKUP-USER  THRU P15000-EXIT.                03240001
      *                                                                 03250001
           IF USER-WAS-NOT-FOUND                                        03260001
               PERFORM P40000-WRITE-ERROR THRU P40000-EXIT              03270001
               GO TO P10000-EXIT.                                       03280001
      *                                                                 03290001
           PERFORM P30000-BUILD-ORDER  THRU P30000-EXIT.                03300001
      *                                                                 03310001
       P10000-EXIT.                                                     03320001
           EXIT.                                                        03330001
           EJECT                                                        03340001
      ***************************************************************** 03350001
      *                                                               * 03360001
      *    PARAGRAPH:  P15000-LOOKUP-USER                             * 03370001
      *                                                               * 03380001
      *    FUNCTION :  CALL BDO002 TO SEARCH THE LOADED USER MASTER   * 03390001
      *                TABLE FOR THE REQUESTER'S E-MAIL ADDRESS.      * 03400001
      *                RULE: REQUESTER MUST EXIST -- A REQUEST WHOSE  * 03410001
      *                REQUESTER IS NOT FOUND PRODUCES NO ORDER.      * 03420001
      *                                                               * 03430001
      *    CALLED BY:  P10000-READ-REQUEST                            * 03440001
      *                                                               * 03450001
      ***************************************************************** 03460001
      *                                                                 03470001
       P15000-LOOKUP-USER.                                              03480001
      *                                                                 03490001
           MOVE ORDREQ-EMAIL            TO WS-BDO002-SEARCH-EMAIL.      03500001
           MOVE 'N'                     TO WS-BDO002-FOUND-SW.          03510001
      *                                                                 03520001
           CALL 'BDO002'               USING WS-BDO002-SEARCH-EMAIL     03530001
                                             WS-BDO002-FOUND-SW         03540001
                                             WS-BDO002-FOUND-USER       03550001
                                             WS-USER-TABLE-COUNT        03560001
                                             WS-USER-TABLE.             03570001
      *                                                                 03580001
           IF WS-BDO002-FOUND-SW        = 'Y'                           03590001
               SET USER-WAS-FOUND       TO TRUE                         03600001
           ELSE                                                         03610001
               SET USER-WAS-NOT-FOUND   TO TRUE.                        03620001
      *                                                                 03630001
       P15000-EXIT.                                                     03640001
           EXIT.                                                        03650001
           EJECT                                                        03660001
      ***************************************************************** 03670001
      *                                                               * 03680001
      *    PARAGRAPH:  P20000-ITEM-LOOP                               * 03690001
      *                                                               * 03700001
      *    FUNCTION :  BUILD ONE ORDER-ITEM ENTRY FOR THE CURRENT     * 03710001
      *                REQUEST LINE AND MOVE IT INTO THE ORDER-ITEMS  * 03720001
      *                TABLE OF ORDER-OUTPUT-REC.  RULE: ONE ORDER-   * 03730001
      *                ITEM PER REQUESTED LINE -- NO MERGING OR       * 03740001
      *                QUANTITY-SUMMING OF REPEATED BOOK-IDS.         * 03750001
      *                                                               * 03760001
      *    CALLED BY:  P30000-BUILD-ORDER                             * 03770001
      *                                                               * 03780001
      ***************************************************************** 03790001
      *                                                                 03800001
       P20000-ITEM-LOOP.                                                03810001
      *                                                                 03820001
           ADD 1                        TO WS-NEXT-ITEM-ID.             03830001
      *                                                                 03840001
           MOVE WS-NEXT-ITEM-ID         TO ORDER-ITEM-ID.               03850001
           MOVE ORDREQ-BOOK-ID (WS-ITEM-IDX)                            03860001
                                         TO ORDER-ITEM-BOOK-ID.         03870001
           MOVE ORDREQ-QUANTITY (WS-ITEM-IDX)                           03880001
                                         TO ORDER-ITEM-QUANTITY.        03890001
           MOVE ZEROES                  TO ORDER-ITEM-UNIT-PRICE        03900001
                                            ORDER-ITEM-LINE-TOTAL.      03910001
      *                                                                 03920001
           MOVE ORDER-ITEM-ID          TO ORD-ITM-ID (WS-ITEM-IDX).     03930001
           MOVE ORDER-ITEM-BOOK-ID     TO                               03940001
               ORD-ITM-BOOK-ID (WS-ITEM-IDX).                           03950001
           MOVE ORDER-ITEM-QUANTITY    TO                               03960001
               ORD-ITM-QUANTITY (WS-ITEM-IDX).                          03970001
           MOVE ORDER-ITEM-UNIT-PRICE  TO                               03980001
               ORD-ITM-UNIT-PRICE (WS-ITEM-IDX).                        03990001
           MOVE ORDER-ITEM-LINE-TOTAL  TO                               04000001
               ORD-ITM-LINE-TOTAL (WS-ITEM-IDX).                        04010001
      *                                                                 04020001
       P20000-EXIT.                                                     04030001
           EXIT.                                                        04040001
           EJECT                                                        04050001
      ***************************************************************** 04060001
      *                                                               * 04070001
      *    PARAGRAPH:  P30000-BUILD-ORDER                             * 04080001
      *                                                               * 04090001
      *    FUNCTION :  ASSEMBLE THE ORDER RECORD -- REQUESTER EMAIL,  * 04100001
      *                ONE CALL TO BDO003 FOR A SINGLE CREATION       * 04110001
      *                TIMESTAMP, AND THE FULL SET OF ORDER ITEMS --  * 04120001
      *                THEN WRITE IT TO THE ORDER OUTPUT FILE.        * 04130001
      *                                                               * 04140001
      *    CALLED BY:  P10000-READ-REQUEST                            * 04150001
      *                                                               * 04160001
      ***************************************************************** 04170001
      *                                                                 04180001
       P30000-BUILD-ORDER.                                              04190001
      *                                                                 04200001
           ADD 1                        TO WS-NEXT-ORDER-ID.            04210001
      *                                                                 04220001
           MOVE SPACES                  TO ORDER-OUTPUT-RECORD.         04230001
           MOVE WS-NEXT-ORDER-ID         TO ORDER-ID.                   04240001
           MOVE ORDREQ-EMAIL            TO ORDER-CUSTOMER-EMAIL.        04250001
      *                                                                 04260001
RSL119     CALL 'BDO003'               USING BDO003-PARMS.              04270001
      *                                                                 04280001
RSL119     MOVE BDO003-CURRENT-DATE     TO ORDER-CREATED-DATE.          04290001
RSL119     MOVE BDO003-CURRENT-TIME     TO ORDER-CREATED-TIME.          04300001
      *                                                                 04310001
           MOVE ORDREQ-ITEM-COUNT       TO ORDER-ITEM-COUNT.            04320001
      *                                                                 04330001
TOK604     PERFORM P20000-ITEM-LOOP    THRU P20000-EXIT                 04340001
TOK604         VARYING WS-ITEM-IDX      FROM 1 BY 1                     04350001
TOK604         UNTIL WS-ITEM-IDX        > ORDREQ-ITEM-COUNT.            04360001
      *                                                                 04370001
           WRITE ORDER-OUTPUT-RECORD.                                   04380001
      *                                                                 04390001
       P30000-EXIT.                                                     04400001
           EXIT.                                                        04410001
           EJECT                                                        04420001
      ***************************************************************** 04430001
      *                                                               * 04440001
      *    PARAGRAPH:  P40000-WRITE-ERROR                             * 04450001
      *                                                               * 04460001
      *    FUNCTION :  REQUESTER WAS NOT FOUND ON THE USER MASTER     * 04470001
      *                FILE -- WRITE A REJECT RECORD TO THE ERROR     * 04480001
      *                LOG FILE.  NO ORDER IS WRITTEN FOR THIS        * 04490001
      *                REQUEST.                                       * 04500001
      *                                                               * 04510001
      *    CALLED BY:  P10000-READ-REQUEST                            * 04520001
      *                                                               * 04530001
      ***************************************************************** 04540001
      *                                                                 04550001
       P40000-WRITE-ERROR.                                              04560001
      *                                                                 04570001
RSL179     MOVE SPACES                  TO ERROR-LOG-RECORD.            04580001
RSL179     MOVE ORDREQ-REQUEST-ID       TO ERRLOG-ID.                   04590001
      *                                                                 04600001
RSL179     MOVE ORDREQ-EMAIL            TO WS-UNFM-EMAIL.               04610001
RSL179     MOVE WS-USER-NOT-FOUND-MSG-R TO ERRLOG-MESSAGE.              04620001
      *                                                                 04630001
RSL179     MOVE '404'                   TO ERRLOG-STATUS.               04640001
RSL179     MOVE SPACES                  TO ERRLOG-RESPONSE.             04650001
      *                                                                 04660001
           CALL 'BDO003'               USING BDO003-PARMS.              04670001
           MOVE BDO003-CURRENT-DATE     TO ERRLOG-DATE.                 04680001
           MOVE BDO003-CURRENT-TIME     TO ERRLOG-TIME.                 04690001
      *                                                                 04700001
           WRITE ERROR-LOG-RECORD.                                      04710001
      *                                                                 04720001
       P40000-EXIT.                                                     04730001
           EXIT.                                                        04740001
