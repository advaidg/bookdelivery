      ******************************************************************00010001
      * BDO003 PARAMETER PASS AREA                                    * 00020001
      ******************************************************************00030001
       01  BDO003-PARMS.                                                00040001
           03  BDO003-CURRENT-DATE      PIC 9(08)   VALUE ZEROES.       00050001
           03  BDO003-CURRENT-TIME      PIC 9(06)   VALUE ZEROES.       00060001
           03  BDO003-RETURN-CODE       PIC X(02)   VALUE SPACES.       00070001
               88  BDO003-OK                        VALUE '00'.         00080001
               88  BDO003-LE-ERROR                  VALUE '08'.         00090001
           03  FILLER                   PIC X(02)   VALUE SPACES.       00100001
