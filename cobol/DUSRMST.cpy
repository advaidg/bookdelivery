      ******************************************************************00010001
      * BOOK DELIVERY ORDER SUBSYSTEM (BDO)                           * 00020001
      * RIDGELINE DATA SERVICES                                       * 00030001
      *                                                                *00040001
      * USER MASTER RECORD -- SEQUENTIAL MASTER FILE, READ ONCE AT    * 00050001
      * THE START OF THE RUN AND LOADED INTO WS-USER-TABLE (SEE       * 00060001
      * BDO001) SO BDO002 CAN SEARCH ALL ON EMAIL.  THE FEED THAT     * 00070001
      * BUILDS THIS FILE MUST PRESENT IT IN ASCENDING EMAIL SEQUENCE  * 00080001
      * -- THERE IS NO KEYED ACCESS METHOD BEHIND THIS FILE.          * 00090001
      ******************************************************************00100001
       01  USER-MASTER-RECORD.                                          00110001
           05  USER-MASTER-KEY.                                         00120001
               10  USER-MASTER-EMAIL   PIC X(50).                       00130001
           05  USER-MASTER-ID           PIC 9(09).                      00140001
           05  USER-MASTER-ID-R         REDEFINES                       00150001
               USER-MASTER-ID           PIC X(09).                      00160001
           05  USER-MASTER-NAME-ADDRESS-INFO.                           00170001
               10  USER-MASTER-NAME     PIC X(64).                      00180001
               10  USER-MASTER-ADDRESS  PIC X(128).                     00190001
               10  USER-MASTER-CITY     PIC X(32).                      00200001
               10  USER-MASTER-STATE    PIC X(32).                      00210001
               10  USER-MASTER-POSTAL-CODE                              00220001
                                        PIC X(12).                      00230001
           05  USER-MASTER-SHIP-TO-INFO.                                00240001
               10  USER-MASTER-SHIP-TO-NAME                             00250001
                                        PIC X(64).                      00260001
               10  USER-MASTER-SHIP-TO-ADDRESS                          00270001
                                        PIC X(128).                     00280001
               10  USER-MASTER-SHIP-TO-CITY                             00290001
                                        PIC X(32).                      00300001
               10  USER-MASTER-SHIP-TO-STATE                            00310001
                                        PIC X(32).                      00320001
               10  USER-MASTER-SHIP-TO-POSTAL-CODE                      00330001
                                        PIC X(12).                      00340001
           05  USER-MASTER-TOTAL-ORDER-COUNT                            00350001
                                        PIC 9(05)      COMP-3.          00360001
           05  FILLER                   PIC X(10).                      00370001
