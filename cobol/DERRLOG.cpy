      ******************************************************************00010001
      * BOOK DELIVERY ORDER SUBSYSTEM (BDO)                           * 00020001
      * RIDGELINE DATA SERVICES                                       * 00030001
      *                                                                *00040001
      * ERROR LOG RECORD -- SEQUENTIAL OUTPUT FILE                    * 00050001
      *                                                                *00060001
      * ONE RECORD PER REJECTED ORDER-CREATION REQUEST.  THIS BUILD   * 00070001
      * ONLY EVER WRITES A "USER NOT FOUND" ENTRY -- NO OTHER         * 00080001
      * REJECT REASON EXISTS IN THIS PHASE OF THE SUBSYSTEM.          * 00090001
      ******************************************************************00100001
       01  ERROR-LOG-RECORD.                                            00110001
           05  ERRLOG-ID                PIC 9(09).                      00120001
           05  ERRLOG-ID-R              REDEFINES                       00130001
               ERRLOG-ID                PIC X(09).                      00140001
           05  ERRLOG-MESSAGE           PIC X(200).                     00150001
           05  ERRLOG-STATUS            PIC X(03).                      00160001
           05  ERRLOG-RESPONSE          PIC X(200).                     00170001
           05  ERRLOG-DATE-TIME.                                        00180001
               10  ERRLOG-DATE          PIC 9(08).                      00190001
               10  ERRLOG-TIME          PIC 9(06).                      00200001
           05  FILLER                   PIC X(14).                      00210001
