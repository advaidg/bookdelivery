      ******************************************************************00010001
      * BOOK DELIVERY ORDER SUBSYSTEM (BDO)                           * 00020001
      * RIDGELINE DATA SERVICES                                       * 00030001
      *                                                                *00040001
      * ORDER ITEM RECORD -- ONE ENTRY PER REQUESTED BOOK/QUANTITY    * 00050001
      * PAIR ON AN ORDER.  BUILT IN REQUEST-LINE ORDER BY BDO001 AND  * 00060001
      * CARRIED INTO THE ORDER-ITEMS TABLE OF DORDER.  NO MERGING OR  * 00070001
      * QUANTITY-SUMMING OF REPEATED BOOKS IS EVER PERFORMED AGAINST  * 00080001
      * THIS LAYOUT -- ONE REQUEST LINE MAKES EXACTLY ONE ENTRY.      * 00090001
      ******************************************************************00100001
       01  ORDER-ITEM-RECORD.                                           00110001
           05  ORDER-ITEM-KEY.                                          00120001
               10  ORDER-ITEM-ID       PIC 9(09).                       00130001
               10  ORDER-ITEM-ID-R     REDEFINES                        00140001
                   ORDER-ITEM-ID       PIC X(09).                       00150001
           05  ORDER-ITEM-BOOK-ID      PIC 9(09).                       00160001
           05  ORDER-ITEM-QUANTITY     PIC 9(05)       COMP-3.          00170001
      ******************************************************************00180001
      * NOTE (RDS, 2009): THE BOOK CATALOG/PRICING FEED THAT WOULD    * 00190001
      * SUPPLY ORDER-ITEM-UNIT-PRICE HAS NOT BEEN WIRED TO THIS       * 00200001
      * SUBSYSTEM.  NO PARAGRAPH IN THIS BUILD COMPUTES A PRICE, A    * 00210001
      * TOTAL, A TAX OR A DISCOUNT AGAINST THESE TWO FIELDS -- THEY   * 00220001
      * ARE CARRIED AT ZERO UNTIL THAT FEED EXISTS.                   * 00230001
      ******************************************************************00240001
           05  ORDER-ITEM-UNIT-PRICE   PIC S9(07)V99   COMP-3.          00250001
           05  ORDER-ITEM-LINE-TOTAL   PIC S9(09)V99   COMP-3.          00260001
           05  FILLER                  PIC X(09).                       00270001
