       IDENTIFICATION DIVISION.                                         00010001
       PROGRAM-ID.   BDO002.                                            00020001
       AUTHOR.       R SALAZAR.                                         00030001
       INSTALLATION. RIDGELINE DATA SERVICES.                           00040001
       DATE-WRITTEN. 03/14/89.                                          00050001
       DATE-COMPILED.                                                   00060001
       SECURITY.     RIDGELINE DATA SERVICES - INTERNAL USE ONLY.       00070001
      *                                                                 00080001
      ***************************************************************** 00090001
      *                 BOOK DELIVERY ORDER SUBSYSTEM (BDO)          *  00100001
      *                    RIDGELINE DATA SERVICES                   *  00110001
      *                                                               * 00120001
      * PROGRAM :   BDO002                                           *  00130001
      * TRANS   :   N/A                                               * 00140001
      * MAPSET  :   N/A                                               * 00150001
      *                                                               * 00160001
      * FUNCTION:   BDO002 IS A CALLED SUBROUTINE THAT LOOKS UP ONE   * 00170001
      *             REQUESTER E-MAIL ADDRESS AGAINST THE IN-MEMORY    * 00180001
      *             COPY OF THE USER MASTER FILE THAT BDO001 LOADS    * 00190001
      *             AT THE TOP OF THE RUN.  THE MASTER TABLE IS       * 00200001
      *             PASSED BY REFERENCE IN THE PARAMETER LIST --      * 00210001
      *             BDO002 DOES NOT OPEN ANY FILE OF ITS OWN.         * 00220001
      *                                                               * 00230001
      *             THIS REPLACES THE OLD DB2 "SELECT ... WHERE       * 00240001
      *             CUST-NO = :WS-CUST-NO" LOOKUP.  SINCE THE NEW     * 00250001
      *             SUBSYSTEM HAS NO DATABASE BEHIND IT, THE USER     * 00260001
      *             MASTER FILE IS SORTED ASCENDING BY E-MAIL ON      * 00270001
      *             THE WAY IN AND SEARCHED WITH SEARCH ALL.          * 00280001
      *                                                               * 00290001
      * FILES   :   NONE (TABLE PASSED BY THE CALLER)                *  00300001
      *                                                               * 00310001
      * TRANSACTIONS GENERATED: N/A                                  *  00320001
      *                                                               * 00330001
      * PFKEYS  :   N/A                                               * 00340001
      *                                                               * 00350001
      ***************************************************************** 00360001
      *             PROGRAM CHANGE LOG                                * 00370001
      *             -------------------                               * 00380001
      *                                                               * 00390001
      *  DATE       UPDATED BY            CHANGE DESCRIPTION          * 00400001
      *  --------   --------------------  --------------------------  * 00410001
      *  03/14/89   R SALAZAR             INITIAL VERSION -- REPLACES * 00420001
      *                                   THE DB2 CUSTOMER LOOKUP     * 00430001
      *                                   WITH A SEARCH ALL AGAINST   * 00440001
      *                                   THE LOADED USER MASTER      * 00450001
      *                                   TABLE.                      * 00460001
      *  07/22/90   R SALAZAR             ADDED BDO002-NOT-FOUND-SW   * 00470001
      *                                   SO THE CALLER CAN TELL A    * 00480001
      *                                   "NOT ON FILE" FROM A TABLE  * 00490001
      *                                   THAT WAS NEVER LOADED.      * 00500001
      *  08/19/98   T OKAFOR              Y2K SCAN -- NO DATE FIELDS  * 00510001
      *                                   IN THIS PROGRAM, NO CHANGE  * 00520001
      *                                   REQUIRED.                   * 00530001
      *  06/03/04   T OKAFOR              REQ 40412 - WS-TABLE-COUNT  * 00540001
      *                                   NOW CHECKED BEFORE THE      * 00550001
      *                                   SEARCH ALL; AN EMPTY TABLE  * 00560001
      *                                   USED TO ABEND WITH A        * 00570001
      *                                   SEARCH-ALL BOUNDS ERROR.    * 00580001
      *                                                               * 00590001
      ***************************************************************** 00600001
       ENVIRONMENT DIVISION.                                            00610001
       CONFIGURATION SECTION.                                           00620001
       SPECIAL-NAMES.                                                   00630001
           C01 IS TOP-OF-FORM.                                          00640001
       DATA DIVISION.                                                   00650001
       WORKING-STORAGE SECTION.                                         00660001
       77  FILLER                       PIC X(12)  VALUE 'BDO002  WS:'. 00670001
      *                                                                 00680001
      ***************************************************************** 00690001
      *    SWITCHES                                                   * 00700001
      ***************************************************************** 00710001
      *                                                                 00720001
       01  WS-SWITCHES.                                                 00730001
           05  WS-SEARCH-FOUND-SW       PIC X      VALUE 'N'.           00740001
               88  SEARCH-FOUND                     VALUE 'Y'.          00750001
               88  SEARCH-NOT-FOUND                 VALUE 'N'.          00760001
           05  FILLER                   PIC X(03)  VALUE SPACES.        00770001
      *                                                                 00780001
      ***************************************************************** 00790001
      *    LINKAGE SECTION                                            * 00800001
      ***************************************************************** 00810001
      *                                                                 00820001
      *    LS-SEARCH-EMAIL   -- THE E-MAIL ADDRESS BDO001 WANTS       * 00830001
      *                         LOOKED UP.                            * 00840001
      *    LS-FOUND-SW       -- 'Y'/'N' RETURNED TO THE CALLER.       * 00850001
      *    LS-FOUND-USER     -- THE MATCHING USER-MASTER-RECORD,      * 00860001
      *                         MOVED BACK ONLY WHEN LS-FOUND-SW      * 00870001
      *                         IS 'Y'.                                *00880001
      *    LS-TABLE-COUNT    -- HOW MANY ENTRIES IN LS-USER-TABLE     * 00890001
      *                         ARE ACTUALLY LOADED.                  * 00900001
      *    LS-USER-TABLE     -- THE USER MASTER TABLE, LOADED ONCE     *00910001
      *                         BY BDO001 AND SEARCHED HERE, SORTED    *00920001
      *                         ASCENDING BY USER-MASTER-EMAIL.        *00930001
      *                                                                 00940001
       LINKAGE SECTION.                                                 00950001
      *                                                                 00960001
       01  LS-SEARCH-EMAIL              PIC X(50).                      00970001
       01  LS-SEARCH-EMAIL-R REDEFINES LS-SEARCH-EMAIL                  00980001
                                        PIC X(50).                      00990001
      *                                                                 01000001
       01  LS-FOUND-SW                  PIC X(01).                      01010001
           88  LS-USER-FOUND                       VALUE 'Y'.           01020001
           88  LS-USER-NOT-FOUND                   VALUE 'N'.           01030001
      *                                                                 01040001
       01  LS-FOUND-USER.                                               01050001
           COPY DUSRMST.                                                01060001
      *                                                                 01070001
       01  LS-TABLE-COUNT               PIC 9(05)  COMP-3.              01080001
      *                                                                 01090001
       01  LS-USER-TABLE.                                               01100001
           05  LS-USER-ENTRY OCCURS 1 TO 5000 TIMES                     01110001
                   DEPENDING ON LS-TABLE-COUNT                          01120001
                   ASCENDING KEY IS LS-ENTRY-EMAIL                      01130001
                   INDEXED BY LS-USER-IDX.                              01140001
               10  LS-ENTRY-EMAIL       PIC X(50).                      01150001
               10  LS-ENTRY-ID          PIC 9(09).                      01160001
               10  LS-ENTRY-ID-R REDEFINES LS-ENTRY-ID                  01170001
                                        PIC X(09).                      01180001
               10  LS-ENTRY-NAME-ADDRESS-INFO.                          01190001
                   15  LS-ENTRY-NAME    PIC X(64).                      01200001
                   15  LS-ENTRY-ADDRESS PIC X(128).                     01210001
                   15  LS-ENTRY-CITY    PIC X(32).                      01220001
                   15  LS-ENTRY-STATE   PIC X(32).                      01230001
                   15  LS-ENTRY-POSTAL-CODE                             01240001
                                        PIC X(12).                      01250001
               10  LS-ENTRY-SHIP-TO-INFO.                               01260001
                   15  LS-ENTRY-SHIP-TO-NAME                            01270001
                                        PIC X(64).                      01280001
                   15  LS-ENTRY-SHIP-TO-ADDRESS                         01290001
                                        PIC X(128).                     01300001
                   15  LS-ENTRY-SHIP-TO-CITY                            01310001
                                        PIC X(32).                      01320001
                   15  LS-ENTRY-SHIP-TO-STATE                           01330001
                                        PIC X(32).                      01340001
                   15  LS-ENTRY-SHIP-TO-POSTAL-CODE                     01350001
                                        PIC X(12).                      01360001
               10  LS-ENTRY-TOTAL-ORDER-COUNT                           01370001
                                        PIC 9(05)      COMP-3.          01380001
               10  FILLER               PIC X(10).                      01390001
      *                                                                 01400001
      ***************************************************************** 01410001
      *    P R O C E D U R E    D I V I S I O N                       * 01420001
      ***************************************************************** 01430001
      *                                                                 01440001
       PROCEDURE DIVISION USING LS-SEARCH-EMAIL                         01450001
                                LS-FOUND-SW                             01460001
                                LS-FOUND-USER                           01470001
                                LS-TABLE-COUNT                          01480001
                                LS-USER-TABLE.                          01490001
      *                                                                 01500001
       P00000-MAINLINE.                                                 01510001
      *                                                                 01520001
           SET SEARCH-NOT-FOUND           TO TRUE.                      01530001
           MOVE 'N'                       TO LS-FOUND-SW.               01540001
      *                                                                 01550001
TOK604     IF LS-TABLE-COUNT              = ZERO                        01560001
TOK604         GO TO P00000-EXIT.                                       01570001
      *                                                                 01580001
           SET LS-USER-IDX                TO 1.                         01590001
      *                                                                 01600001
           SEARCH ALL LS-USER-ENTRY                                     01610001
               AT END                                                   01620001
                   SET SEARCH-NOT-FOUND   TO TRUE                       01630001
               WHEN LS-ENTRY-EMAIL (LS-USER-IDX) = LS-SEARCH-EMAIL      01640001
                   SET SEARCH-FOUND       TO TRUE.                      01650001
      *                                                                 01660001
RSL179     IF SEARCH-FOUND                                              01670001
RSL179         MOVE 'Y'                   TO LS-FOUND-SW                01680001
RSL179         MOVE LS-USER-ENTRY (LS-USER-IDX)                         01690001
                                           TO LS-FOUND-USER.            01700001
      *                                                                 01710001
           GO TO P00000-EXIT.                                           01720001
      *                                                                 01730001
       P00000-EXIT.                                                     01740001
           GOBACK.                                                      01750001
