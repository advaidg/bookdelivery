       IDENTIFICATION DIVISION.                                         00010001
       PROGRAM-ID.   BDO003.                                            00020001
       AUTHOR.       R SALAZAR.                                         00030001
       INSTALLATION. RIDGELINE DATA SERVICES.                           00040001
       DATE-WRITTEN. 03/14/89.                                          00050001
       DATE-COMPILED.                                                   00060001
       SECURITY.     RIDGELINE DATA SERVICES - INTERNAL USE ONLY.       00070001
      *                                                                 00080001
      ***************************************************************** 00090001
      *                 BOOK DELIVERY ORDER SUBSYSTEM (BDO)          *  00100001
      *                    RIDGELINE DATA SERVICES                   *  00110001
      *                                                               * 00120001
      * PROGRAM :   BDO003                                           *  00130001
      * TRANS   :   N/A                                               * 00140001
      * MAPSET  :   N/A                                               * 00150001
      *                                                               * 00160001
      * FUNCTION:   BDO003 IS A CALLED SUBROUTINE THAT WILL OBTAIN    * 00170001
      *             THE CURRENT DATE AND TIME AND RETURN THEM TO THE *  00180001
      *             CALLING PROGRAM AS A SINGLE CCYYMMDD/HHMMSS       * 00190001
      *             STAMP.  THE CALLER (BDO001) CALLS THIS EXACTLY   *  00200001
      *             ONCE PER ORDER AND REUSES THE RESULT FOR BOTH    *  00210001
      *             THE ORDER-CREATED-DATE AND ORDER-CREATED-TIME    *  00220001
      *             FIELDS -- "NOW" IS NEVER TAKEN TWICE FOR THE     *  00230001
      *             SAME ORDER.                                      *  00240001
      *                                                               * 00250001
      * FILES   :   NONE                                              * 00260001
      *                                                               * 00270001
      * TRANSACTIONS GENERATED: N/A                                  *  00280001
      *                                                               * 00290001
      * PFKEYS  :   N/A                                               * 00300001
      *                                                               * 00310001
      ***************************************************************** 00320001
      *             PROGRAM CHANGE LOG                                * 00330001
      *             -------------------                               * 00340001
      *                                                               * 00350001
      *  DATE       UPDATED BY            CHANGE DESCRIPTION          * 00360001
      *  --------   --------------------  --------------------------  * 00370001
      *  03/14/89   R SALAZAR             INITIAL VERSION -- SPLIT    * 00380001
      *                                   OFF THE TIMESTAMP LOGIC     * 00390001
      *                                   THAT USED TO LIVE INLINE    * 00400001
      *                                   IN BDO001 SO A SECOND "NOW" * 00410001
      *                                   COULD NEVER SNEAK IN.       * 00420001
      *  11/02/91   R SALAZAR             ADDED CALL TO LANGUAGE      * 00430001
      *                                   ENVIRONMENT (LE) ROUTINE    * 00440001
      *                                   CEEGMT SO ABENDAID CAN      * 00450001
      *                                   SHOW THE LAST CALL MADE.    * 00460001
      *  08/19/98   T OKAFOR              Y2K: WS-CDT-D-YEAR IS       * 00470001
      *                                   ALREADY 4-DIGIT FROM        * 00480001
      *                                   FUNCTION CURRENT-DATE --    * 00490001
      *                                   CONFIRMED NO 2-DIGIT YEAR   * 00500001
      *                                   FIELD SURVIVES ANYWHERE IN  * 00510001
      *                                   THIS PROGRAM.               * 00520001
      *  06/03/04   T OKAFOR              REQ 40412 - LE RETURN CODE  * 00530001
      *                                   WAS NEVER CHECKED; SET      * 00540001
      *                                   BDO003-LE-ERROR WHEN CEEGMT * 00550001
      *                                   COMES BACK NON-ZERO.        * 00560001
      *  09/21/09   J FONTAINE            REQ 40977 - NO FUNCTIONAL   * 00570001
      *                                   CHANGE, RENUMBERED          * 00580001
      *                                   PARAGRAPHS FOR THE NEW      * 00590001
      *                                   SHOP STANDARD.              * 00600001
      *                                                               * 00610001
      ***************************************************************** 00620001
       ENVIRONMENT DIVISION.                                            00630001
       CONFIGURATION SECTION.                                           00640001
       SPECIAL-NAMES.                                                   00650001
           C01 IS TOP-OF-FORM.                                          00660001
       DATA DIVISION.                                                   00670001
       WORKING-STORAGE SECTION.                                         00680001
       77  FILLER                       PIC X(12)  VALUE 'BDO003  WS:'. 00690001
      *                                                                 00700001
      ***************************************************************** 00710001
      *    SWITCHES                                                   * 00720001
      ***************************************************************** 00730001
      *                                                                 00740001
       01  WS-SWITCHES.                                                 00750001
           05  WS-ERROR-FOUND-SW        PIC X      VALUE 'N'.           00760001
               88  ERROR-FOUND                      VALUE 'Y'.          00770001
               88  NO-ERROR-FOUND                   VALUE 'N'.          00780001
           05  FILLER                   PIC X(03)  VALUE SPACES.        00790001
      *                                                                 00800001
      ***************************************************************** 00810001
      *  THIS AREA CONTAINS THE DATA FROM FUNCTION CURRENT-DATE       * 00820001
      ***************************************************************** 00830001
      *                                                                 00840001
       01  WS-CURRENT-DATE-TIME.                                        00850001
           03  WS-CDT-DATE.                                             00860001
               05  WS-CDT-D-YEAR        PIC 9(4)  VALUE ZEROES.         00870001
               05  WS-CDT-D-MONTH       PIC 99    VALUE ZEROES.         00880001
               05  WS-CDT-D-DAY         PIC 99    VALUE ZEROES.         00890001
           03  WS-CDT-DATE-R REDEFINES WS-CDT-DATE                      00900001
                                        PIC X(08).                      00910001
           03  WS-CDT-TIME.                                             00920001
               05  WS-CDT-T-HOURS       PIC 99    VALUE ZEROES.         00930001
               05  WS-CDT-T-MINUTES     PIC 99    VALUE ZEROES.         00940001
               05  WS-CDT-T-SECONDS     PIC 99    VALUE ZEROES.         00950001
               05  WS-CDT-T-HUNDRETHS   PIC 99    VALUE ZEROES.         00960001
           03  WS-CDT-TIME-R REDEFINES WS-CDT-TIME                      00970001
                                        PIC X(08).                      00980001
           03  WS-CDT-GMT-INDICATOR     PIC X     VALUE SPACES.         00990001
               88  AHEAD-OF-GMT                   VALUE '+'.            01000001
               88  BEHIND-GMT                     VALUE '-'.            01010001
               88  GMT-NOT-AVAILABLE               VALUE '0'.           01020001
           03  WS-CDT-GMT-TIME-DIFFERENTIAL.                            01030001
               05  WS-CDT-GMT-HOURS     PIC 99    VALUE ZEROES.         01040001
               05  WS-CDT-GMT-MINUTES   PIC 99    VALUE ZEROES.         01050001
      *                                                                 01060001
      ***************************************************************** 01070001
      *  THIS GROUP ASSEMBLES THE 6-DIGIT HHMMSS RETURNED TO BDO001.  * 01080001
      *  CANNOT USE WS-CDT-TIME DIRECTLY -- IT CARRIES HUNDREDTHS     * 01090001
      *  THAT BDO003-CURRENT-TIME HAS NO ROOM FOR.                    * 01100001
      ***************************************************************** 01110001
      *                                                                 01120001
       01  WS-OUTBOUND-TIME.                                            01130001
           05  WS-OUT-HOURS             PIC 99     VALUE ZEROES.        01140001
           05  WS-OUT-MINUTES           PIC 99     VALUE ZEROES.        01150001
           05  WS-OUT-SECONDS           PIC 99     VALUE ZEROES.        01160001
       01  WS-OUT-TIME REDEFINES WS-OUTBOUND-TIME                       01170001
                                        PIC 9(06).                      01180001
      *                                                                 01190001
      ***************************************************************** 01200001
      *  LANGUAGE ENVIRONMENT (LE) ROUTINE WORK AREAS                 * 01210001
      ***************************************************************** 01220001
       01  WS-LE-LILIAN-DATE            PIC S9(9) BINARY.               01230001
       01  WS-LE-LILIAN-DATE-R REDEFINES WS-LE-LILIAN-DATE              01240001
                                        PIC X(04).                      01250001
       01  WS-LE-SECS                   COMP-2.                         01260001
       01  WS-LE-FEEDBACK-CODE.                                         01270001
           02  WS-LE-FC-SEVERITY        PIC S9(4) COMP.                 01280001
           02  FILLER                   PIC X(48).                      01290001
      *                                                                 01300001
      ***************************************************************** 01310001
      *    L I N K A G E     S E C T I O N                            * 01320001
      ***************************************************************** 01330001
      *                                                                 01340001
       LINKAGE SECTION.                                                 01350001
      *                                                                 01360001
           COPY DBDOTS.                                                 01370001
      *                                                                 01380001
      ***************************************************************** 01390001
      *    P R O C E D U R E    D I V I S I O N                       * 01400001
      ***************************************************************** 01410001
      *                                                                 01420001
       PROCEDURE DIVISION USING BDO003-PARMS.                           01430001
      *                                                                 01440001
       P00000-MAINLINE.                                                 01450001
      *                                                                 01460001
           MOVE FUNCTION CURRENT-DATE TO WS-CURRENT-DATE-TIME.          01470001
      *                                                                 01480001
RSL119     CALL 'CEEGMT'               USING WS-LE-LILIAN-DATE,         01490001
                                             WS-LE-SECS,                01500001
                                             WS-LE-FEEDBACK-CODE.       01510001
      *                                                                 01520001
TOK604     IF WS-LE-FC-SEVERITY         NOT = ZERO                      01530001
TOK604         MOVE '08'                TO BDO003-RETURN-CODE           01540001
           ELSE                                                         01550001
               MOVE ZEROES              TO BDO003-RETURN-CODE.          01560001
      *                                                                 01570001
           MOVE WS-CDT-DATE              TO BDO003-CURRENT-DATE.        01580001
           MOVE WS-CDT-T-HOURS           TO WS-OUT-HOURS.               01590001
           MOVE WS-CDT-T-MINUTES         TO WS-OUT-MINUTES.             01600001
           MOVE WS-CDT-T-SECONDS         TO WS-OUT-SECONDS.             01610001
           MOVE WS-OUT-TIME              TO BDO003-CURRENT-TIME.        01620001
      *                                                                 01630001
           GOBACK.                                                      01640001
      *                                                                 01650001
       P00000-EXIT.                                                     01660001
           EXIT.                                                        01670001
